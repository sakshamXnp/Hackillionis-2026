000100***************************************************************
000200* PYRDTL.CPYBK
000300* EVALUATION DETAIL RECORD - ONE ROW PER RULE EVALUATED, FOUR
000400* ROWS WRITTEN TO EVALDTL PER TRANSACTION (SEE PYRBATCH D250).
000500***************************************************************
000600* HISTORY OF MODIFICATION:
000700*---------------------------------------------------------------
000800* PYR000 RSTANL 11/03/1991 - INITIAL LAYOUT.                      PYR000
000900* PYR009 RSTANL 02/10/1992 - WIDENED DTL-MESSAGE FROM 40          PYR009
001000*         TO 60 BYTES - AUDIT WANTED THE FULL SENTENCE, NOT
001100*         A TRUNCATED ONE, ON THE DETAIL EXTRACT.
001200*---------------------------------------------------------------
001300 01  PYRDTL-RECORD.                                               PYR000
001400     05  DTL-TXN-ID       PIC 9(09).                              PYR000
001500*                    TRANSACTION EVALUATED
001600     05  DTL-RULE-NAME    PIC X(16).                              PYR000
001700*                    "MAXAMOUNTRULE", "VELOCITYRULE",
001800*                    "MONTHLYLIMITRULE", "COUNTRYBLOCKRULE"
001900     05  DTL-TRIGGERED    PIC X(01).                              PYR000
002000*                    "Y" IF RULE VIOLATED
002100     05  DTL-CONTRIBUTION PIC 9(03).                              PYR000
002200*                    RULE WEIGHT WHEN TRIGGERED, ELSE 0
002300     05  DTL-MESSAGE      PIC X(60).                              PYR009
002400*                    HUMAN-READABLE RESULT TEXT - NO SPARE
002500*                    BYTE LEFT ON THIS RECORD, 89 BYTES IS
002600*                    THE EXTRACT LENGTH RECON BUILT THEIR
002700*                    LOADER AROUND - DO NOT WIDEN WITHOUT
002800*                    TELLING THEM FIRST.
