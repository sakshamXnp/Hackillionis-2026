000100***************************************************************
000200* PYRCFG.CPYBK
000300* USER RULE-CONFIG RECORD - AT MOST ONE ROW PER CUSTOMER. A
000400* CUSTOMER WITH NO ROW ON RULECFG GETS THE SHOP DEFAULT VIEW
000500* (NO LIMITS, NO BLOCKED COUNTRIES) - SEE PYRBATCH D100.
000600***************************************************************
000700* HISTORY OF MODIFICATION:
000800*---------------------------------------------------------------
000900* PYR000 RSTANL 11/03/1991 - INITIAL LAYOUT.                      PYR000
001000* PYR004 RSTANL 14/01/1992 - ADDED THE -FLAG BYTES.               PYR004
001100*         MARKETING WANTED "NO LIMIT" DISTINCT FROM "LIMIT
001200*         OF ZERO" - A BARE ZERO AMOUNT WAS GETTING MISREAD
001300*         AS "BLOCK EVERYTHING".
001400* PYR021 LOWKWT 17/09/1996 - BLOCKED-COUNTRY LIST WIDENED         PYR021
001500*         FROM 5 TO 10 ENTRIES PER COMPLIANCE REQUEST 1149.
001510* PYR045 GPILLAI 19/06/2005 - INTERNAL CONTROLS REVIEW FINDING    PYR045
001520*         3102 - CORRECTED THE CFG-BLOCKED-TABLE-R COMMENT BELOW,
001530*         THE FAST EMPTY-LIST CHECK IS IN PYRBATCH B200, NOT
001540*         PYRVRULE D400.
001600*---------------------------------------------------------------
001700 01  PYRCFG-RECORD.                                               PYR000
001800     05  CFG-USER-ID      PIC 9(09).                              PYR000
001900*                    CUSTOMER NUMBER (UNIQUE KEY)
002000     05  CFG-MAX-AMT-FLAG PIC X(01).                              PYR004
002100*                    "Y" = LIMIT SET, "N" = NO LIMIT
002200     05  CFG-MAX-AMOUNT   PIC S9(07)V99.                          PYR000
002300*                    MAX SINGLE-TRANSACTION AMOUNT
002400     05  CFG-VEL-FLAG     PIC X(01).                              PYR004
002500*                    "Y" = LIMIT SET, "N" = NO LIMIT
002600     05  CFG-MAX-PER-HOUR PIC 9(04).                              PYR000
002700*                    MAX TRANSACTIONS PER HOUR
002800     05  CFG-MON-FLAG     PIC X(01).                              PYR004
002900*                    "Y" = LIMIT SET, "N" = NO LIMIT
003000     05  CFG-MONTHLY-LIMIT PIC S9(09)V99.                         PYR000
003100*                    MONTHLY SPENDING LIMIT
003200     05  CFG-BLOCKED-COUNT PIC 9(02).                             PYR000
003300*                    NUMBER OF BLOCKED COUNTRIES (0-10)
003400     05  CFG-BLOCKED-TABLE.                                       PYR021
003500         10  CFG-BLOCKED-CTRY PIC X(03) OCCURS 10 TIMES.          PYR021
003600*                    BLOCKED COUNTRY CODES, UPPER-CASED
003700     05  CFG-BLOCKED-TABLE-R REDEFINES CFG-BLOCKED-TABLE          PYR021
003800                          PIC X(30).
003900*                    FLAT VIEW - "= SPACES" IS THE FAST           PYR045
004000*                    EMPTY-LIST CHECK IN B200 OF PYRBATCH, SKIPS  PYR045
004100*                    THE PER-ENTRY STORE LOOP WHEN THERE IS       PYR045
004110*                    NOTHING TO STORE.                            PYR045
004200     05  FILLER           PIC X(08).
004300*                    RESERVED FOR FUTURE USE
