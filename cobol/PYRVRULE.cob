000100***************************************************************
000200 IDENTIFICATION DIVISION.
000300***************************************************************
000400 PROGRAM-ID.     PYRVRULE.
000500 AUTHOR.         R. STANLEY.
000600 INSTALLATION.   TFS SYSTEMS DIVISION.
000700 DATE-WRITTEN.   11/03/1991.
000800 DATE-COMPILED.
000900 SECURITY.       CONFIDENTIAL - AUTHORIZED SHOP PERSONNEL ONLY.
001000*
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE TO EVALUATE THE FOUR
001200*               FIXED BUSINESS RULES (MAXAMOUNT, VELOCITY,
001300*               MONTHLYLIMIT, COUNTRYBLOCK) AGAINST A SINGLE
001400*               PAYMENT TRANSACTION AND THE CUSTOMER'S RULE
001500*               CONFIGURATION, THEN SUMS THE TRIGGERED WEIGHTS
001600*               INTO A RISK SCORE AND DECIDES ALLOW/REVIEW/
001700*               BLOCK. PURE CALCULATION - NO FILES ARE OPENED
001800*               BY THIS PROGRAM, THE DRIVER (PYRBATCH) OWNS
001900*               ALL I/O.
002000*
002100*================================================================
002200* HISTORY OF MODIFICATION:
002300*================================================================
002400* TAG    DEV     DATE       DESCRIPTION
002500*----------------------------------------------------------------
002600* PYR000 RSTANL  11/03/1991 - INITIAL VERSION - MAXAMOUNT AND     PYR000
002700*                 COUNTRYBLOCK RULES ONLY.
002800* PYR008 RSTANL  14/01/1992 - ADDED VELOCITY AND MONTHLYLIMIT     PYR008
002900*                 RULES PER RISK COMMITTEE REQUEST 0176.
003000* PYR017 LOWKWT  08/06/1995 - RULE CONTRIBUTIONS NOW TALLIED      PYR017
003100*                 THROUGH THE TRIGGER-FLAG TABLE (E100) SO A
003200*                 FIFTH RULE CAN BE ADDED WITHOUT TOUCHING
003300*                 E000 - SEE PYRELNK MATCHED-COUNT FIELD.
003400* PYR053 GPILLAI 23/02/1999 - Y2K REVIEW - NO DATE FIELDS IN      PYR053
003500*                 THIS PROGRAM, NO CHANGE REQUIRED. LOGGED ONLY.
003510* PYR061 LOWKWT  14/03/2003 - INTERNAL CONTROLS REVIEW (AUDIT     PYR061
003520*                 REQUEST 3102) - CONFIRMED THE FOUR RULE WEIGHTS
003530*                 AND THE 40/70 DECISION THRESHOLDS STILL MATCH
003540*                 THE RISK COMMITTEE'S CURRENT POLICY DOCUMENT. NO
003550*                 CODE CHANGE.
003600*----------------------------------------------------------------
003700 EJECT
003800**********************
003900 ENVIRONMENT DIVISION.
004000**********************
004100 CONFIGURATION SECTION.
004200 SOURCE-COMPUTER.  IBM-AS400.
004300 OBJECT-COMPUTER.  IBM-AS400.
004400 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
004500                   CLASS WK-ALPHA-CLASS IS "A" THRU "Z".          PYR017
004600*
004700*    NO INPUT-OUTPUT SECTION - THIS CALLED ROUTINE IS PURE
004800*    CALCULATION AND OPENS NO FILES OF ITS OWN.
004900
005000***************
005100 DATA DIVISION.
005200***************
005300 WORKING-STORAGE SECTION.
005400*************************
005500 01  FILLER                          PIC X(24)        VALUE
005600     "** PROGRAM PYRVRULE **".
005700
005800* ------------------ PROGRAM WORKING STORAGE -------------------*
005900 01  WK-N-RULE-WEIGHTS.                                           PYR000
006000     05  WK-N-MAXAMT-WEIGHT   PIC 9(03) VALUE 030.                PYR000
006100     05  WK-N-VEL-WEIGHT      PIC 9(03) VALUE 025.                PYR008
006200     05  WK-N-MON-WEIGHT      PIC 9(03) VALUE 035.                PYR008
006300     05  WK-N-CTY-WEIGHT      PIC 9(03) VALUE 040.                PYR000
006400     05  FILLER               PIC X(04).
006500*    ALPHA SHADOW OF THE FOUR RULE WEIGHTS, FOR THE UPSI-0
006600*    TRACE DISPLAY ON THE DRIVER'S PARAMETER PRINT.
006700 01  WK-N-RULE-WEIGHTS-R REDEFINES WK-N-RULE-WEIGHTS.
006800     05  WK-C-WEIGHTS-ALPHA   PIC X(16).
006900
007000 01  WK-N-SCORE-THRESHOLDS.
007100     05  WK-N-ALLOW-THRESHOLD PIC 9(03) VALUE 040.
007200*                        SCORE BELOW THIS IS ALLOW
007300     05  WK-N-BLOCK-THRESHOLD PIC 9(03) VALUE 070.
007400*                        SCORE ABOVE THIS IS BLOCK, ELSE REVIEW
007500     05  WK-N-SCORE-CAP       PIC 9(03) VALUE 100.
007600     05  FILLER               PIC X(03).
007700 01  WK-N-SCORE-THRESHOLDS-R REDEFINES WK-N-SCORE-THRESHOLDS.
007800     05  WK-C-ALLOW-THRESHOLD-A  PIC X(03).
007900     05  WK-C-BLOCK-THRESHOLD-A  PIC X(03).
008000     05  WK-C-SCORE-CAP-A        PIC X(03).
008100     05  FILLER                  PIC X(03).
008200
008300*    ONE BYTE PER RULE, SET "Y"/"N" AS EACH D1NN PARAGRAPH        PYR017
008400*    RUNS, THEN WALKED AS A TABLE BY E100 SO THE MATCHED-RULE
008500*    COUNT DOES NOT HAVE TO BE HAND-CODED RULE BY RULE.
008600 01  WK-T-TRIGGER-FLAGS.                                          PYR017
008700     05  WK-C-MAXAMT-FLAG     PIC X(01) VALUE "N".
008800     05  WK-C-VEL-FLAG        PIC X(01) VALUE "N".
008900     05  WK-C-MON-FLAG        PIC X(01) VALUE "N".
009000     05  WK-C-CTY-FLAG        PIC X(01) VALUE "N".
009100     05  FILLER               PIC X(04).
009200 01  WK-T-TRIGGER-FLAGS-R REDEFINES WK-T-TRIGGER-FLAGS.
009300     05  WK-C-TRIGGER-FLAGS-TABLE PIC X(01) OCCURS 4 TIMES.
009400     05  FILLER                   PIC X(04).
009500
009600 01  WK-N-WORK-AREA.
009700     05  WK-N-RAW-SCORE       PIC 9(03) COMP VALUE ZERO.
009800     05  WK-N-MATCHED-COUNT   PIC 9(01) COMP VALUE ZERO.
009900     05  WK-S-CTRY-SUB        PIC 9(02) COMP VALUE ZERO.
010000     05  WK-S-FLAG-SUB        PIC 9(01) COMP VALUE ZERO.
010100
010200 EJECT
010300*****************
010400 LINKAGE SECTION.
010500*****************
010600 COPY PYRELNK.
010700 EJECT
010800********************************************
010900 PROCEDURE DIVISION USING WK-C-ELNK-RECORD.
011000********************************************
011100 MAIN-MODULE.
011200     PERFORM A000-PROCESS-CALLED-ROUTINE
011300        THRU A099-PROCESS-CALLED-ROUTINE-EX.
011400     PERFORM Z000-END-PROGRAM-ROUTINE
011500        THRU Z999-END-PROGRAM-ROUTINE-EX.
011600     EXIT PROGRAM.
011700
011800*---------------------------------------------------------------*
011900 A000-PROCESS-CALLED-ROUTINE.
012000*---------------------------------------------------------------*
012100     PERFORM D100-MAXAMOUNT-RULE
012200        THRU D199-MAXAMOUNT-RULE-EX.
012300     PERFORM D200-VELOCITY-RULE                                   PYR008
012400        THRU D299-VELOCITY-RULE-EX.
012500     PERFORM D300-MONTHLYLIMIT-RULE                               PYR008
012600        THRU D399-MONTHLYLIMIT-RULE-EX.
012700     PERFORM D400-COUNTRYBLOCK-RULE
012800        THRU D499-COUNTRYBLOCK-RULE-EX.
012900     PERFORM E000-SCORE-AND-DECIDE
013000        THRU E099-SCORE-AND-DECIDE-EX.
013100
013200 A099-PROCESS-CALLED-ROUTINE-EX.
013300     EXIT.
013400
013500*---------------------------------------------------------------*
013600 D100-MAXAMOUNT-RULE.
013700*---------------------------------------------------------------*
013800     MOVE "N"    TO WK-C-ELNK-MAXAMT-TRIG  WK-C-MAXAMT-FLAG.
013900     MOVE ZERO   TO WK-N-ELNK-MAXAMT-CTRB.
014000     MOVE SPACES TO WK-C-ELNK-MAXAMT-MSG.
014100
014200     IF  WK-C-ELNK-CFG-MAXAMT-FL NOT = "Y"
014300         MOVE "NO MAXIMUM AMOUNT LIMIT ON FILE FOR CUSTOMER"
014400                                 TO WK-C-ELNK-MAXAMT-MSG
014500     ELSE
014600     IF  WK-N-ELNK-TXN-AMOUNT > WK-N-ELNK-CFG-MAXAMT
014700         MOVE "Y" TO WK-C-ELNK-MAXAMT-TRIG WK-C-MAXAMT-FLAG
014800         MOVE WK-N-MAXAMT-WEIGHT TO WK-N-ELNK-MAXAMT-CTRB
014900         MOVE "TRANSACTION AMOUNT EXCEEDS CUSTOMER LIMIT"
015000                                 TO WK-C-ELNK-MAXAMT-MSG
015100     ELSE
015200         MOVE "WITHIN CUSTOMER MAXIMUM AMOUNT LIMIT"
015300                                 TO WK-C-ELNK-MAXAMT-MSG.
015400
015500 D199-MAXAMOUNT-RULE-EX.
015600     EXIT.
015700
015800*---------------------------------------------------------------*
015900 D200-VELOCITY-RULE.                                              PYR008
016000*---------------------------------------------------------------*
016100     MOVE "N"    TO WK-C-ELNK-VEL-TRIG  WK-C-VEL-FLAG.
016200     MOVE ZERO   TO WK-N-ELNK-VEL-CTRB.
016300     MOVE SPACES TO WK-C-ELNK-VEL-MSG.
016400
016500     IF  WK-C-ELNK-CFG-VEL-FL NOT = "Y"
016600         MOVE "NO VELOCITY LIMIT ON FILE FOR CUSTOMER"
016700                                 TO WK-C-ELNK-VEL-MSG
016800     ELSE
016900     IF  WK-N-ELNK-VEL-COUNT > WK-N-ELNK-CFG-MAXPERHR
017000         MOVE "Y" TO WK-C-ELNK-VEL-TRIG WK-C-VEL-FLAG
017100         MOVE WK-N-VEL-WEIGHT TO WK-N-ELNK-VEL-CTRB
017200         MOVE "TRANSACTION VELOCITY EXCEEDS HOURLY LIMIT"
017300                                 TO WK-C-ELNK-VEL-MSG
017400     ELSE
017500         MOVE "WITHIN CUSTOMER HOURLY VELOCITY LIMIT"
017600                                 TO WK-C-ELNK-VEL-MSG.
017700
017800 D299-VELOCITY-RULE-EX.
017900     EXIT.
018000
018100*---------------------------------------------------------------*
018200 D300-MONTHLYLIMIT-RULE.                                          PYR008
018300*---------------------------------------------------------------*
018400     MOVE "N"    TO WK-C-ELNK-MON-TRIG  WK-C-MON-FLAG.
018500     MOVE ZERO   TO WK-N-ELNK-MON-CTRB.
018600     MOVE SPACES TO WK-C-ELNK-MON-MSG.
018700
018800     IF  WK-C-ELNK-CFG-MON-FL NOT = "Y"
018900         MOVE "NO MONTHLY LIMIT ON FILE FOR CUSTOMER"
019000                                 TO WK-C-ELNK-MON-MSG
019100     ELSE
019200     IF  WK-N-ELNK-MON-TOTAL > WK-N-ELNK-CFG-MONLIMIT
019300         MOVE "Y" TO WK-C-ELNK-MON-TRIG WK-C-MON-FLAG
019400         MOVE WK-N-MON-WEIGHT TO WK-N-ELNK-MON-CTRB
019500         MOVE "MONTH-TO-DATE TOTAL EXCEEDS MONTHLY LIMIT"
019600                                 TO WK-C-ELNK-MON-MSG
019700     ELSE
019800         MOVE "WITHIN CUSTOMER MONTHLY SPENDING LIMIT"
019900                                 TO WK-C-ELNK-MON-MSG.
020000
020100 D399-MONTHLYLIMIT-RULE-EX.
020200     EXIT.
020300
020400*---------------------------------------------------------------*
020500 D400-COUNTRYBLOCK-RULE.
020600*---------------------------------------------------------------*
020700     MOVE "N"    TO WK-C-ELNK-CTY-TRIG  WK-C-CTY-FLAG.
020800     MOVE ZERO   TO WK-N-ELNK-CTY-CTRB.
020900     MOVE SPACES TO WK-C-ELNK-CTY-MSG.
021000
021100     IF  WK-N-ELNK-CFG-BLKCOUNT = ZERO
021200         MOVE "NO BLOCKED COUNTRIES ON FILE FOR CUSTOMER"
021300                                 TO WK-C-ELNK-CTY-MSG
021400     ELSE
021500     IF  WK-C-ELNK-TXN-COUNTRY = SPACES
021600         MOVE "TRANSACTION COUNTRY NOT PRESENT"
021700                                 TO WK-C-ELNK-CTY-MSG
021800     ELSE
021900         MOVE ZERO TO WK-S-CTRY-SUB
022000         PERFORM D410-SCAN-BLOCKED-COUNTRY-TABLE
022100            THRU D419-SCAN-BLOCKED-COUNTRY-TABLE-EX
022200            VARYING WK-S-CTRY-SUB FROM 1 BY 1
022300            UNTIL WK-S-CTRY-SUB > WK-N-ELNK-CFG-BLKCOUNT
022400               OR WK-C-ELNK-CTY-TRIG = "Y"
022500         IF  WK-C-ELNK-CTY-TRIG = "Y"
022600             MOVE WK-N-CTY-WEIGHT TO WK-N-ELNK-CTY-CTRB
022700             MOVE "TRANSACTION COUNTRY IS ON BLOCKED LIST"
022800                                 TO WK-C-ELNK-CTY-MSG
022900         ELSE
023000             MOVE "TRANSACTION COUNTRY NOT ON BLOCKED LIST"
023100                                 TO WK-C-ELNK-CTY-MSG.
023200
023300 D499-COUNTRYBLOCK-RULE-EX.
023400     EXIT.
023500
023600*---------------------------------------------------------------*
023700 D410-SCAN-BLOCKED-COUNTRY-TABLE.
023800*---------------------------------------------------------------*
023900*    WK-ALPHA-CLASS GUARDS AGAINST A SPACE-FILLED TABLE ROW       PYR017
024000*    BEYOND CFG-BLOCKED-COUNT EVER FALSE-MATCHING SPACES.
024100     IF  WK-C-ELNK-CFG-BLKCTRY (WK-S-CTRY-SUB) IS WK-ALPHA-CLASS
024200         IF  WK-C-ELNK-CFG-BLKCTRY (WK-S-CTRY-SUB)
024300                 = WK-C-ELNK-TXN-COUNTRY
024400             MOVE "Y" TO WK-C-ELNK-CTY-TRIG WK-C-CTY-FLAG.
024500
024600 D419-SCAN-BLOCKED-COUNTRY-TABLE-EX.
024700     EXIT.
024800
024900*---------------------------------------------------------------*
025000 E000-SCORE-AND-DECIDE.                                           PYR017
025100*---------------------------------------------------------------*
025200     COMPUTE WK-N-RAW-SCORE =
025300         WK-N-ELNK-MAXAMT-CTRB + WK-N-ELNK-VEL-CTRB
025400       + WK-N-ELNK-MON-CTRB    + WK-N-ELNK-CTY-CTRB.
025500
025600     IF  WK-N-RAW-SCORE > WK-N-SCORE-CAP
025700         MOVE WK-N-SCORE-CAP TO WK-N-ELNK-RISK-SCORE
025800     ELSE
025900         MOVE WK-N-RAW-SCORE TO WK-N-ELNK-RISK-SCORE.
026000
026100     IF  WK-N-ELNK-RISK-SCORE < WK-N-ALLOW-THRESHOLD
026200         MOVE "ALLOW"  TO WK-C-ELNK-DECISION
026300     ELSE
026400     IF  WK-N-ELNK-RISK-SCORE > WK-N-BLOCK-THRESHOLD
026500         MOVE "BLOCK"  TO WK-C-ELNK-DECISION
026600     ELSE
026700         MOVE "REVIEW" TO WK-C-ELNK-DECISION.
026800
026900     PERFORM E100-TALLY-MATCHED-RULES
027000        THRU E199-TALLY-MATCHED-RULES-EX.
027100
027200 E099-SCORE-AND-DECIDE-EX.
027300     EXIT.
027400
027500*---------------------------------------------------------------*
027600 E100-TALLY-MATCHED-RULES.                                        PYR017
027700*---------------------------------------------------------------*
027800     MOVE ZERO TO WK-N-MATCHED-COUNT.
027900     MOVE WK-C-ELNK-MAXAMT-TRIG TO WK-C-MAXAMT-FLAG.
028000     MOVE WK-C-ELNK-VEL-TRIG    TO WK-C-VEL-FLAG.
028100     MOVE WK-C-ELNK-MON-TRIG    TO WK-C-MON-FLAG.
028200     MOVE WK-C-ELNK-CTY-TRIG    TO WK-C-CTY-FLAG.
028300
028400     PERFORM E110-TALLY-ONE-FLAG
028500        THRU E119-TALLY-ONE-FLAG-EX
028600        VARYING WK-S-FLAG-SUB FROM 1 BY 1
028700        UNTIL WK-S-FLAG-SUB > 4.
028800
028900     MOVE WK-N-MATCHED-COUNT TO WK-N-ELNK-MATCHED-COUNT.
029000
029100 E199-TALLY-MATCHED-RULES-EX.
029200     EXIT.
029300
029400*---------------------------------------------------------------*
029500 E110-TALLY-ONE-FLAG.
029600*---------------------------------------------------------------*
029700     IF  WK-C-TRIGGER-FLAGS-TABLE (WK-S-FLAG-SUB) = "Y"
029800         ADD 1 TO WK-N-MATCHED-COUNT.
029900
030000 E119-TALLY-ONE-FLAG-EX.
030100     EXIT.
030200
030300 Y900-ABNORMAL-TERMINATION.
030400     PERFORM Z000-END-PROGRAM-ROUTINE
030500        THRU Z999-END-PROGRAM-ROUTINE-EX.
030600     EXIT PROGRAM.
030700
030800*---------------------------------------------------------------*
030900 Z000-END-PROGRAM-ROUTINE.
031000*---------------------------------------------------------------*
031100*    NO FILES TO CLOSE - CALCULATION ONLY.
031200
031300 Z999-END-PROGRAM-ROUTINE-EX.
031400     EXIT.
031500
031600******************************************************************
031700*************** END OF PROGRAM SOURCE  PYRVRULE ***************
031800******************************************************************
