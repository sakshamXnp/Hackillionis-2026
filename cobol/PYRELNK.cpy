000100***************************************************************
000200* PYRELNK.CPYBK
000300* CALL LINKAGE BETWEEN PYRBATCH AND THE RULE-ENGINE PYRVRULE.
000400* INPUT  - THE TRANSACTION FIELDS THE FOUR RULES NEED, THE
000500*          CUSTOMER'S RULE-CONFIG VIEW, AND THE TWO HISTORY
000600*          AGGREGATES PYRBATCH HAS ALREADY COMPUTED FROM THE
000700*          IN-MEMORY TRANSACTION TABLE.
000800* OUTPUT - FOUR RULE RESULTS, THE RISK SCORE, THE DECISION AND
000900*          THE MATCHED-RULE COUNT (PASSED STRAIGHT ON TO
001000*          PYRXRISK BY THE DRIVER).
001100***************************************************************
001200* HISTORY OF MODIFICATION:
001300*---------------------------------------------------------------
001400* PYR000 RSTANL 11/03/1991 - INITIAL LAYOUT.                      PYR000
001500* PYR016 RSTANL 08/06/1995 - ADDED MATCHED-COUNT SO THE           PYR016
001600*         DRIVER DOES NOT HAVE TO RE-SCAN THE FOUR TRIGGER
001700*         FLAGS BEFORE CALLING THE CALCULATOR.
001800*---------------------------------------------------------------
001900 01  WK-C-ELNK-RECORD.                                            PYR000
002000     05  WK-C-ELNK-INPUT.                                         PYR000
002100         10  WK-N-ELNK-TXN-ID        PIC 9(09).
002200         10  WK-N-ELNK-TXN-AMOUNT    PIC S9(07)V99.
002300         10  WK-C-ELNK-TXN-COUNTRY   PIC X(03).
002400         10  WK-C-ELNK-CFG-MAXAMT-FL PIC X(01).
002500         10  WK-N-ELNK-CFG-MAXAMT    PIC S9(07)V99.
002600         10  WK-C-ELNK-CFG-VEL-FL    PIC X(01).
002700         10  WK-N-ELNK-CFG-MAXPERHR  PIC 9(04).
002800         10  WK-C-ELNK-CFG-MON-FL    PIC X(01).
002900         10  WK-N-ELNK-CFG-MONLIMIT  PIC S9(09)V99.
003000         10  WK-N-ELNK-CFG-BLKCOUNT  PIC 9(02).
003100         10  WK-C-ELNK-CFG-BLKCTRY   PIC X(03) OCCURS 10
003200                                     TIMES.
003300         10  WK-N-ELNK-VEL-COUNT     PIC 9(05).                   PYR016
003400*                        TXN COUNT IN TRAILING 60 MINUTES
003500         10  WK-N-ELNK-MON-TOTAL     PIC S9(09)V99.               PYR016
003600*                        MONTH-TO-DATE AMOUNT TOTAL
003700     05  WK-C-ELNK-OUTPUT.                                        PYR000
003800         10  WK-C-ELNK-MAXAMT-TRIG   PIC X(01).
003900         10  WK-N-ELNK-MAXAMT-CTRB   PIC 9(03).
004000         10  WK-C-ELNK-MAXAMT-MSG    PIC X(60).
004100         10  WK-C-ELNK-VEL-TRIG      PIC X(01).
004200         10  WK-N-ELNK-VEL-CTRB      PIC 9(03).
004300         10  WK-C-ELNK-VEL-MSG       PIC X(60).
004400         10  WK-C-ELNK-MON-TRIG      PIC X(01).
004500         10  WK-N-ELNK-MON-CTRB      PIC 9(03).
004600         10  WK-C-ELNK-MON-MSG       PIC X(60).
004700         10  WK-C-ELNK-CTY-TRIG      PIC X(01).
004800         10  WK-N-ELNK-CTY-CTRB      PIC 9(03).
004900         10  WK-C-ELNK-CTY-MSG       PIC X(60).
005000         10  WK-N-ELNK-RISK-SCORE    PIC 9(03).                   PYR016
005100         10  WK-C-ELNK-DECISION      PIC X(06).
005200         10  WK-N-ELNK-MATCHED-COUNT PIC 9(01).                   PYR016
005300     05  FILLER                      PIC X(04).
