000100***************************************************************
000200* PYRRLNK.CPYBK
000300* CALL LINKAGE BETWEEN PYRBATCH AND THE RISK-CALCULATOR
000400* PYRXRISK. PURE COMPUTATION - NO FILES ARE OPENED BY THE
000500* CALLED PROGRAM, SO THIS IS THE ONLY DATA IT SEES.
000600***************************************************************
000700* HISTORY OF MODIFICATION:
000800*---------------------------------------------------------------
000900* PYR000 RSTANL 11/03/1991 - INITIAL LAYOUT.                      PYR000
001000*---------------------------------------------------------------
001100 01  WK-C-RLNK-RECORD.                                            PYR000
001200     05  WK-C-RLNK-INPUT.                                         PYR000
001300         10  WK-N-RLNK-AMOUNT        PIC S9(07)V99.
001400*                        TRANSACTION AMOUNT
001500         10  WK-N-RLNK-MATCHED-COUNT PIC 9(01).
001600*                        COUNT OF MATCHED/TRIGGERED RULES
001700     05  WK-C-RLNK-OUTPUT.                                        PYR000
001800         10  WK-N-RLNK-NORM-SCORE    PIC 9V9(04).
001900*                        NORMALIZED RISK SCORE 0.0000-1.0000
002000     05  FILLER                      PIC X(04).
