000100***************************************************************
000200* PYRCOM.CPYBK
000300* COMMON WORK AREA - FILE STATUS CONDITION NAMES
000400* COPIED INTO WORKING-STORAGE BY EVERY PYR* PROGRAM THAT OPENS
000500* A FILE, SO THAT "NOT WK-C-SUCCESSFUL" READS THE SAME WAY IN
000600* EVERY PROGRAM IN THE SUITE.
000700***************************************************************
000800* HISTORY OF MODIFICATION:
000900*---------------------------------------------------------------
001000* PYR000 RSTANL 11/03/1991 - INITIAL VERSION, LIFTED OFF THE      PYR000
001100*         TRANSFER STP COMMON WORK AREA.
001200* PYR014 RSTANL 02/09/1994 - ADDED WK-C-DUPLICATE-KEY AHEAD OF    PYR014
001300*         A PLANNED KEYED RULE-CONFIG LOAD THAT WAS NEVER BUILT -
001400*         RULECFG STAYED LINE SEQUENTIAL (SEE PYR046 BELOW).
001500* PYR029 LOWKWT 19/02/1999 - Y2K REVIEW - NO DATE FIELDS          PYR029
001600*         IN THIS COPYBOOK, NO CHANGE REQUIRED. LOGGED ONLY.
001610* PYR046 GPILLAI 19/06/2005 - INTERNAL CONTROLS REVIEW FINDING    PYR046
001620*         3102 - REMOVED WK-C-DUPLICATE-KEY. RULECFG HAS ALWAYS
001630*         BEEN A SEQUENTIAL READ IN PYRBATCH AND CANNOT RETURN
001640*         THAT FILE STATUS - THE CONDITION NAME WAS NEVER
001650*         EXERCISED.
001660*---------------------------------------------------------------
001700 01  WK-C-COMMON-FILE-STATUS.                                     PYR000
001800     05  WK-C-FILE-STATUS      PIC X(02) VALUE "00".              PYR000
001900         88  WK-C-SUCCESSFUL          VALUE "00".
002100         88  WK-C-END-OF-FILE         VALUE "10".
002200         88  WK-C-RECORD-NOT-FOUND    VALUE "23" "41" "46".
002300         88  WK-C-PERMANENT-ERROR     VALUE "30" "34" "35" "37".
002400     05  FILLER                   PIC X(08) VALUE SPACES.
