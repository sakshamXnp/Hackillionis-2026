000100***************************************************************
000200 IDENTIFICATION DIVISION.
000300***************************************************************
000400 PROGRAM-ID.     PYRXRISK.
000500 AUTHOR.         R. STANLEY.
000600 INSTALLATION.   TFS SYSTEMS DIVISION.
000700 DATE-WRITTEN.   11/03/1991.
000800 DATE-COMPILED.
000900 SECURITY.       CONFIDENTIAL - AUTHORIZED SHOP PERSONNEL ONLY.
001000*
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE TO CALCULATE THE
001200*               NORMALIZED RISK SCORE (0.0000-1.0000) FOR A
001300*               SINGLE PAYMENT TRANSACTION, FROM THE TRANSACTION
001400*               AMOUNT TIER PLUS THE NUMBER OF RULE-ENGINE RULES
001500*               ALREADY MATCHED BY PYRVRULE. PURE CALCULATION -
001600*               NO FILES ARE OPENED BY THIS PROGRAM.
001700*
001800*================================================================
001900* HISTORY OF MODIFICATION:
002000*================================================================
002100* TAG    DEV     DATE       DESCRIPTION
002200*----------------------------------------------------------------
002300* PYR000 RSTANL  11/03/1991 - INITIAL VERSION.                    PYR000
002400* PYR041 LOWKWT  02/04/1997 - CAP ON THE MATCHED-RULE             PYR041
002500*                 COMPONENT RAISED FROM 0.40 TO 0.50 PER RISK
002600*                 COMMITTEE REQUEST 2214 (SEE A100 BELOW).
002700* PYR052 GPILLAI 23/02/1999 - Y2K REVIEW - NO DATE FIELDS IN      PYR052
002800*                 THIS PROGRAM, NO CHANGE REQUIRED. LOGGED ONLY.
002810* PYR062 GPILLAI 09/09/2004 - INTERNAL CONTROLS REVIEW (AUDIT     PYR062
002820*                 REQUEST 3102) - CONFIRMED THE TIER BREAKPOINTS
002830*                 AND THE MATCHED-RULE CAP STILL MATCH THE RISK
002840*                 COMMITTEE'S CURRENT POLICY DOCUMENT. NO CODE
002850*                 CHANGE.
002900*----------------------------------------------------------------
003000 EJECT
003100**********************
003200 ENVIRONMENT DIVISION.
003300**********************
003400 CONFIGURATION SECTION.
003500 SOURCE-COMPUTER.  IBM-AS400.
003600 OBJECT-COMPUTER.  IBM-AS400.
003700 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.
003800*
003900*    NO INPUT-OUTPUT SECTION - THIS CALLED ROUTINE IS PURE
004000*    CALCULATION AND OPENS NO FILES OF ITS OWN.
004100
004200***************
004300 DATA DIVISION.
004400***************
004500 WORKING-STORAGE SECTION.
004600*************************
004700 01  FILLER                          PIC X(24)        VALUE
004800     "** PROGRAM PYRXRISK **".
004900
005000* ------------------ PROGRAM WORKING STORAGE -------------------*
005100 01  WK-N-RISK-CONSTANTS.
005200     05  WK-N-HIGH-THRESHOLD  PIC S9(07)V99 VALUE 10000.00.
005300*                        AMOUNT >= THIS IS THE HIGH TIER
005400     05  WK-N-MED-THRESHOLD   PIC S9(07)V99 VALUE  1000.00.
005500*                        AMOUNT >= THIS IS THE MEDIUM TIER
005600     05  WK-N-AMT-HIGH-COMP   PIC 9V9(04) VALUE 0.5000.           PYR000
005700     05  WK-N-AMT-MED-COMP    PIC 9V9(04) VALUE 0.2500.
005800     05  WK-N-MATCH-WEIGHT    PIC 9V9(04) VALUE 0.1500.           PYR041
005900     05  WK-N-MATCH-CAP       PIC 9V9(04) VALUE 0.5000.           PYR041
006000     05  WK-N-SCORE-CAP       PIC 9V9(04) VALUE 1.0000.
006100     05  FILLER               PIC X(04).
006200*    ALPHA SHADOW OF THE TWO TIER THRESHOLDS, FOR THE UPSI-0
006300*    TRACE DISPLAY - A ZONED S9V99 DOES NOT DISPLAY CLEANLY.
006400 01  WK-N-RISK-CONSTANTS-R REDEFINES WK-N-RISK-CONSTANTS.
006500     05  WK-C-HIGH-THRESHOLD-A   PIC X(10).
006600     05  WK-C-MED-THRESHOLD-A    PIC X(10).
006700     05  FILLER                  PIC X(27).
006800
006900 01  WK-N-WORK-AREA.
007000     05  WK-N-AMOUNT-COMPONENT       PIC 9V9(04) VALUE ZERO.
007100     05  WK-N-MATCHED-COMPONENT      PIC 9V9(04) VALUE ZERO.
007200     05  WK-N-MATCHED-RAW            PIC 9(02)V9(04) VALUE ZERO.
007300*                        MATCHED-COUNT * WEIGHT, BEFORE THE CAP
007400
007500*    ALPHA SHADOW VIEWS OF THE IMPLIED-DECIMAL WORK FIELDS ABOVE,
007600*    KEPT FOR READABLE DISPLAY TRACE OUTPUT UNDER UPSI-0.
007700 01  WK-N-WORK-AREA-R REDEFINES WK-N-WORK-AREA.
007800     05  WK-C-AMOUNT-COMPONENT-A  PIC X(05).
007900     05  WK-C-MATCHED-COMPONENT-A PIC X(05).
008000     05  WK-C-MATCHED-RAW-A       PIC X(06).
008100
008200 01  WK-C-TRACE-SWITCHES.
008300     05  WK-C-TRACE-ON       PIC X(01) VALUE "N".
008400*                        SET BY CALLING PROGRAM'S UPSI-0
008500     05  FILLER              PIC X(07).
008600*    NUMERIC VIEW OF THE SWITCH BYTE, FOR A SPOT-CHECK DISPLAY
008700*    DURING THE 1999 Y2K WALKTHROUGH (KEPT - STILL HARMLESS).
008800 01  WK-C-TRACE-SWITCHES-R REDEFINES WK-C-TRACE-SWITCHES.
008900     05  WK-N-TRACE-ON-NUM   PIC 9(01).
009000     05  FILLER              PIC X(07).
009100
009200 EJECT
009300*****************
009400 LINKAGE SECTION.
009500*****************
009600 COPY PYRRLNK.
009700 EJECT
009800********************************************
009900 PROCEDURE DIVISION USING WK-C-RLNK-RECORD.
010000********************************************
010100 MAIN-MODULE.
010200     PERFORM A000-PROCESS-CALLED-ROUTINE
010300        THRU A099-PROCESS-CALLED-ROUTINE-EX.
010400     PERFORM Z000-END-PROGRAM-ROUTINE
010500        THRU Z999-END-PROGRAM-ROUTINE-EX.
010600     EXIT PROGRAM.
010700
010800*---------------------------------------------------------------*
010900 A000-PROCESS-CALLED-ROUTINE.
011000*---------------------------------------------------------------*
011100     PERFORM A100-CALCULATE-AMOUNT-COMPONENT
011200        THRU A199-CALCULATE-AMOUNT-COMPONENT-EX.
011300     PERFORM A200-CALCULATE-MATCHED-COMPONENT
011400        THRU A299-CALCULATE-MATCHED-COMPONENT-EX.
011500     PERFORM A300-CALCULATE-TOTAL-SCORE
011600        THRU A399-CALCULATE-TOTAL-SCORE-EX.
011700
011800 A099-PROCESS-CALLED-ROUTINE-EX.
011900     EXIT.
012000
012100*---------------------------------------------------------------*
012200 A100-CALCULATE-AMOUNT-COMPONENT.
012300*---------------------------------------------------------------*
012400     IF  WK-N-RLNK-AMOUNT NOT < WK-N-HIGH-THRESHOLD
012500         MOVE WK-N-AMT-HIGH-COMP TO WK-N-AMOUNT-COMPONENT
012600     ELSE
012700     IF  WK-N-RLNK-AMOUNT NOT < WK-N-MED-THRESHOLD
012800         MOVE WK-N-AMT-MED-COMP  TO WK-N-AMOUNT-COMPONENT
012900     ELSE
013000         MOVE ZERO               TO WK-N-AMOUNT-COMPONENT.
013100
013200 A199-CALCULATE-AMOUNT-COMPONENT-EX.
013300     EXIT.
013400
013500*---------------------------------------------------------------*
013600 A200-CALCULATE-MATCHED-COMPONENT.                                PYR041
013700*---------------------------------------------------------------*
013800     COMPUTE WK-N-MATCHED-RAW ROUNDED =                           PYR041
013900         WK-N-RLNK-MATCHED-COUNT * WK-N-MATCH-WEIGHT.
014000
014100     IF  WK-N-MATCHED-RAW NOT < WK-N-MATCH-CAP
014200         MOVE WK-N-MATCH-CAP        TO WK-N-MATCHED-COMPONENT
014300     ELSE
014400         MOVE WK-N-MATCHED-RAW      TO WK-N-MATCHED-COMPONENT.
014500
014600 A299-CALCULATE-MATCHED-COMPONENT-EX.
014700     EXIT.
014800
014900*---------------------------------------------------------------*
015000 A300-CALCULATE-TOTAL-SCORE.
015100*---------------------------------------------------------------*
015200     COMPUTE WK-N-RLNK-NORM-SCORE ROUNDED =
015300         WK-N-AMOUNT-COMPONENT + WK-N-MATCHED-COMPONENT.
015400
015500     IF  WK-N-RLNK-NORM-SCORE NOT < WK-N-SCORE-CAP
015600         MOVE WK-N-SCORE-CAP TO WK-N-RLNK-NORM-SCORE.
015700
015800 A399-CALCULATE-TOTAL-SCORE-EX.
015900     EXIT.
016000
016100 Y900-ABNORMAL-TERMINATION.
016200     PERFORM Z000-END-PROGRAM-ROUTINE
016300        THRU Z999-END-PROGRAM-ROUTINE-EX.
016400     EXIT PROGRAM.
016500
016600*---------------------------------------------------------------*
016700 Z000-END-PROGRAM-ROUTINE.
016800*---------------------------------------------------------------*
016900*    NO FILES TO CLOSE - CALCULATION ONLY.
017000
017100 Z999-END-PROGRAM-ROUTINE-EX.
017200     EXIT.
017300
017400******************************************************************
017500*************** END OF PROGRAM SOURCE  PYRXRISK ***************
017600******************************************************************
