000100***************************************************************
000200 IDENTIFICATION DIVISION.
000300***************************************************************
000400 PROGRAM-ID.     PYRBATCH.
000500 AUTHOR.         R. STANLEY.
000600 INSTALLATION.   TFS SYSTEMS DIVISION.
000700 DATE-WRITTEN.   11/03/1991.
000800 DATE-COMPILED.
000900 SECURITY.       CONFIDENTIAL - AUTHORIZED SHOP PERSONNEL ONLY.
001000*
001100*DESCRIPTION :  NIGHTLY EVALUATION-BATCH DRIVER FOR THE
001200*               PAYMENT RISK ENGINE. READS THE TRANSACT FILE
001300*               AND THE RULECFG FILE INTO MEMORY TABLES, THEN
001400*               FOR EVERY TRANSACTION CALLS PYRVRULE (THE
001500*               FOUR FIXED BUSINESS RULES) AND PYRXRISK (THE
001600*               NORMALIZED SCORE), WRITES EVALDTL/EVALSUM AND
001700*               PRINTS THE RPTFILE CONTROL-TOTAL REPORT.
001800*               THIS PROGRAM OWNS ALL FILE I/O FOR THE SUITE -
001900*               PYRVRULE AND PYRXRISK ARE PURE CALCULATION.
002000*
002100*================================================================
002200* HISTORY OF MODIFICATION:
002300*================================================================
002400* TAG    DEV     DATE       DESCRIPTION
002500*----------------------------------------------------------------
002600* PYR000 RSTANL  11/03/1991 - INITIAL VERSION - READS TRANSACT    PYR000
002700*                 SEQUENTIALLY, NO HISTORY TABLE, MAXAMOUNT
002800*                 AND COUNTRYBLOCK RULES ONLY.
002900* PYR008 RSTANL  14/01/1992 - ADDED THE IN-MEMORY TRANSACT        PYR008
003000*                 TABLE (C000) SO VELOCITY AND MONTHLYLIMIT
003100*                 CAN SEE A CUSTOMER'S OTHER TRANSACTIONS
003200*                 PER RISK COMMITTEE REQUEST 0176.
003300* PYR013 RSTANL  19/02/1993 - ADDED THE EVALSUM OUTPUT AND        PYR013
003400*                 THE SUM-NORM-SCORE CALL TO PYRXRISK.
003500* PYR021 LOWKWT  17/09/1996 - RULECFG BLOCKED-COUNTRY LIST        PYR021
003600*                 WIDENED TO 10 - SEE PYRCFG.CPYBK.
003700* PYR027 LOWKWT  03/03/1998 - RPTFILE CONTROL REPORT ADDED        PYR027
003800*                 (E010/E030 BELOW) - OPERATIONS WANTED A
003900*                 RUN SUMMARY THEY DID NOT HAVE TO GO LOOKING
004000*                 FOR ON EVALSUM.
004100* PYR035 GPILLAI 23/02/1999 - Y2K REVIEW. TXN-TIMESTAMP AND       PYR035
004200*                 THE HOUR-CUTOFF MATH IN D160 ALREADY CARRY
004300*                 A 4-DIGIT YEAR. D160 DOES NOT ROLL BACK
004400*                 ACROSS A CENTURY LEAP YEAR (2100) - ACCEPTED
004500*                 BY THE Y2K COMMITTEE AS OUT OF SCOPE, THIS
004600*                 SUITE'S OPERATING WINDOW IS 1991-2050.
004700* PYR044 LOWKWT  11/08/2001 - Y800 TRANSACTION-NOT-FOUND IS       PYR044
004800*                 DEAD CODE ON THE FULL-FILE-SCAN DRIVER -
004900*                 KEPT FOR THE DAY SOMEONE WIRES UP AN ID-LIST
005000*                 DRIVEN RE-RUN. DO NOT DELETE.
005010* PYR045 GPILLAI 19/06/2005 - ADDED A FAST CHECK IN B200 AGAINST  PYR045
005020*                 CFG-BLOCKED-TABLE-R SO THE PER-ENTRY STORE LOOP
005030*                 IS SKIPPED WHEN THE CUSTOMER'S CFG ROW CARRIES
005040*                 NO BLOCKED COUNTRIES - INTERNAL CONTROLS REVIEW
005050*                 FINDING 3102.
005100*----------------------------------------------------------------
005200 EJECT
005300**********************
005400 ENVIRONMENT DIVISION.
005500**********************
005600 CONFIGURATION SECTION.
005700 SOURCE-COMPUTER.  IBM-AS400.
005800 OBJECT-COMPUTER.  IBM-AS400.
005900 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
006000                   C01 IS TOP-OF-FORM
006100                   UPSI-0 ON STATUS IS WK-C-TRACE-REQUESTED       PYR035
006200                          OFF STATUS IS WK-C-TRACE-OFF.
006300*
006400 INPUT-OUTPUT SECTION.
006500 FILE-CONTROL.
006600     SELECT TRANSACT ASSIGN TO TRANSACT
006700            ORGANIZATION IS SEQUENTIAL
006800            FILE STATUS IS WK-C-FILE-STATUS.
006900     SELECT RULECFG  ASSIGN TO RULECFG
007000            ORGANIZATION IS SEQUENTIAL
007100            FILE STATUS IS WK-C-FILE-STATUS.
007200     SELECT EVALDTL  ASSIGN TO EVALDTL
007300            ORGANIZATION IS SEQUENTIAL
007400            FILE STATUS IS WK-C-FILE-STATUS.
007500     SELECT EVALSUM  ASSIGN TO EVALSUM
007600            ORGANIZATION IS SEQUENTIAL
007700            FILE STATUS IS WK-C-FILE-STATUS.
007800     SELECT RPTFILE  ASSIGN TO RPTFILE
007900            ORGANIZATION IS SEQUENTIAL
008000            FILE STATUS IS WK-C-FILE-STATUS.
008100 EJECT
008200***************
008300 DATA DIVISION.
008400***************
008500 FILE SECTION.
008600***************
008700 FD  TRANSACT
008800     LABEL RECORDS ARE OMITTED
008900     RECORD CONTAINS 57 CHARACTERS
009000     DATA RECORD IS PYRTXN-RECORD.
009100 COPY PYRTXN.
009200*
009300 FD  RULECFG
009400     LABEL RECORDS ARE OMITTED
009500     DATA RECORD IS PYRCFG-RECORD.
009600 COPY PYRCFG.
009700*
009800 FD  EVALDTL
009900     LABEL RECORDS ARE OMITTED
010000     RECORD CONTAINS 89 CHARACTERS
010100     DATA RECORD IS PYRDTL-RECORD.
010200 COPY PYRDTL.
010300*
010400 FD  EVALSUM
010500     LABEL RECORDS ARE OMITTED
010600     DATA RECORD IS PYRSUM-RECORD.
010700 COPY PYRSUM.
010800*
010900 FD  RPTFILE
011000     LABEL RECORDS ARE OMITTED
011100     RECORD CONTAINS 132 CHARACTERS
011200     DATA RECORD IS WK-R-PRINT-LINE.
011300 01  WK-R-PRINT-LINE            PIC X(132).
011400 EJECT
011500*************************
011600 WORKING-STORAGE SECTION.
011700*************************
011800 01  FILLER                          PIC X(24)        VALUE
011900     "** PROGRAM PYRBATCH **".
012000*
012100 COPY PYRCOM.
012200*
012300 COPY PYRELNK.
012400*
012500 COPY PYRRLNK.
012600*
012700* ------------------ PROGRAM WORKING STORAGE -------------------*
012800 01  WK-C-END-OF-FILE-SWITCHES.                                   PYR000
012900     05  WK-C-TRANSACT-EOF    PIC X(01) VALUE "N".
013000     05  WK-C-RULECFG-EOF     PIC X(01) VALUE "N".
013100     05  FILLER               PIC X(06).
013200*
013300*    RULE-CONFIG MEMORY TABLE - LOADED ONCE BY B000, SCANNED      PYR000
013400*    LINEAR (NO SEARCH ALL, NOT THIS SHOP'S STYLE) BY D110.
013500 01  WK-T-CFGTAB.
013600     05  WK-T-CFGTAB-ENTRY OCCURS 500 TIMES.
013700         10  WK-T-CFG-USER-ID      PIC 9(09).
013800         10  WK-T-CFG-MAXAMT-FLAG  PIC X(01).
013900         10  WK-T-CFG-MAXAMOUNT    PIC S9(07)V99.
014000         10  WK-T-CFG-VEL-FLAG     PIC X(01).
014100         10  WK-T-CFG-MAXPERHR     PIC 9(04).
014200         10  WK-T-CFG-MON-FLAG     PIC X(01).
014300         10  WK-T-CFG-MONLIMIT     PIC S9(09)V99.
014400         10  WK-T-CFG-BLKCOUNT     PIC 9(02).
014500         10  WK-T-CFG-BLKCTRY      PIC X(03)
014600                                   OCCURS 10 TIMES.
014700 01  WK-N-CFGTAB-COUNT       PIC 9(04) COMP VALUE ZERO.
014800 01  WK-C-CFG-FOUND          PIC X(01) VALUE "N".
014900 01  WK-S-CFG-SUB            PIC 9(04) COMP VALUE ZERO.
015000 01  WK-S-BLK-SUB            PIC 9(02) COMP VALUE ZERO.
015100*
015200*    TRANSACTION MEMORY TABLE - LOADED ONCE BY C000. DOUBLES      PYR008
015300*    AS THE CUSTOMER'S OWN TRANSACTION HISTORY FOR THE
015400*    VELOCITY AND MONTHLYLIMIT RULES (D165) SO NEITHER RULE
015500*    HAS TO GO BACK TO THE TRANSACT FILE A SECOND TIME.
015600 01  WK-T-TXNTAB.
015700     05  WK-T-TXNTAB-ENTRY OCCURS 4000 TIMES.
015800         10  WK-T-TXN-ID        PIC 9(09).
015900         10  WK-T-TXN-USERID    PIC 9(09).
016000         10  WK-T-TXN-AMOUNT    PIC S9(07)V99.
016100         10  WK-T-TXN-COUNTRY   PIC X(03).
016200         10  WK-T-TXN-TMSTAMP   PIC 9(14).
016300 01  WK-N-TXNTAB-COUNT       PIC 9(04) COMP VALUE ZERO.
016400 01  WK-S-TXN-SUB            PIC 9(04) COMP VALUE ZERO.
016500 01  WK-S-HIST-SUB           PIC 9(04) COMP VALUE ZERO.
016600*
016700*    CURRENT-TRANSACTION WORK FIELDS - REFRESHED BY D050 FOR
016800*    EACH PASS THROUGH THE EVALUATION LOOP.
016900 01  WK-N-CUR-TXN-WORK.
017000     05  WK-N-CUR-TXN-ID      PIC 9(09) VALUE ZERO.
017100     05  WK-N-CUR-USERID      PIC 9(09) VALUE ZERO.
017200     05  WK-N-CUR-AMOUNT      PIC S9(07)V99 VALUE ZERO.
017300     05  WK-C-CUR-COUNTRY     PIC X(03) VALUE SPACES.
017400     05  WK-N-CUR-TMSTAMP     PIC 9(14) VALUE ZERO.
017500     05  WK-C-CUR-CCYYMM      PIC X(06) VALUE SPACES.
017600*    RAW ALPHA VIEW OF THE CURRENT-TRANSACTION WORK AREA, FOR     PYR035
017700*    THE UPSI-0 ONE-LINE-PER-TRANSACTION TRACE DISPLAY (D050) -
017800*    OPERATIONS ASKED FOR THIS DURING THE Y2K WALKTHROUGH SO
017900*    THEY COULD RUN A SPOT-CHECK PASS WITHOUT A DEBUGGER.
018000 01  WK-N-CUR-TXN-WORK-R REDEFINES WK-N-CUR-TXN-WORK.
018100     05  WK-C-CUR-TXN-WORK-A  PIC X(50).
018200*
018300*    HOUR-CUTOFF WORK AREA FOR THE VELOCITY RULE - TXN            PYR008
018400*    TIMESTAMP MINUS ONE HOUR, BY HAND (NO DATE ROUTINE IN
018500*    THIS SUITE). SEE THE PYR035 Y2K NOTE ABOVE.
018600 01  WK-N-CUTOFF-WORK.
018700     05  WK-N-CUTOFF-TS       PIC 9(14) VALUE ZERO.
018800 01  WK-N-CUTOFF-WORK-R REDEFINES WK-N-CUTOFF-WORK.
018900     05  WK-N-CUTOFF-CCYY     PIC 9(04).
019000     05  WK-N-CUTOFF-MM       PIC 9(02).
019100     05  WK-N-CUTOFF-DD       PIC 9(02).
019200     05  WK-N-CUTOFF-HH       PIC 9(02).
019300     05  WK-N-CUTOFF-MN       PIC 9(02).
019400     05  WK-N-CUTOFF-SS       PIC 9(02).
019500*
019600*    DAYS-PER-MONTH TABLE FOR THE CUTOFF ROLL-BACK (D160).
019700*    FEBRUARY IS ADJUSTED TO 29 BY D162 IN A LEAP YEAR.
019800 01  WK-T-DAYS-IN-MONTH.
019900     05  FILLER               PIC 9(02) VALUE 31.
020000     05  FILLER               PIC 9(02) VALUE 28.
020100     05  FILLER               PIC 9(02) VALUE 31.
020200     05  FILLER               PIC 9(02) VALUE 30.
020300     05  FILLER               PIC 9(02) VALUE 31.
020400     05  FILLER               PIC 9(02) VALUE 30.
020500     05  FILLER               PIC 9(02) VALUE 31.
020600     05  FILLER               PIC 9(02) VALUE 31.
020700     05  FILLER               PIC 9(02) VALUE 30.
020800     05  FILLER               PIC 9(02) VALUE 31.
020900     05  FILLER               PIC 9(02) VALUE 30.
021000     05  FILLER               PIC 9(02) VALUE 31.
021100 01  WK-T-DAYS-IN-MONTH-R REDEFINES WK-T-DAYS-IN-MONTH.
021200     05  WK-N-DAYS-IN-MONTH-TAB PIC 9(02) OCCURS 12 TIMES.
021300*
021400 01  WK-N-VEL-COUNT-WORK      PIC 9(05) COMP VALUE ZERO.
021500 01  WK-N-MON-TOTAL-WORK      PIC S9(09)V99 VALUE ZERO.
021600*
021700*    HEADLINE/DETAIL/TOTALS PRINT LINES, IDIOM RESTATED FROM
021800*    THE CONTROL-BREAK EXTRACT IN THE 1996 REPORTING STUDY -
021900*    SEE E010/E030 BELOW.
022000 01  WK-R-HEADING-1.
022100     05  FILLER               PIC X(01) VALUE SPACE.
022200     05  FILLER               PIC X(23) VALUE
022300         "TFS PAYMENT RISK ENGINE".
022400     05  FILLER               PIC X(20) VALUE SPACES.
022500     05  FILLER               PIC X(05) VALUE "PAGE ".
022600     05  WK-R-H1-PAGE         PIC ZZZ9.
022700     05  FILLER               PIC X(79) VALUE SPACES.
022800 01  WK-R-HEADING-2.
022900     05  FILLER               PIC X(01) VALUE SPACE.
023000     05  FILLER               PIC X(09) VALUE "TXN-ID".
023100     05  FILLER               PIC X(03) VALUE SPACES.
023200     05  FILLER               PIC X(09) VALUE "USER-ID".
023300     05  FILLER               PIC X(03) VALUE SPACES.
023400     05  FILLER               PIC X(13) VALUE "AMOUNT".
023500     05  FILLER               PIC X(06) VALUE "SCORE".
023600     05  FILLER               PIC X(03) VALUE SPACES.
023700     05  FILLER               PIC X(07) VALUE "DECISION".
023800     05  FILLER               PIC X(78) VALUE SPACES.
023900 01  WK-R-DETAIL-LINE.
024000     05  FILLER               PIC X(01) VALUE SPACE.
024100     05  WK-R-DL-TXN-ID       PIC Z(08)9.
024200     05  FILLER               PIC X(03) VALUE SPACES.
024300     05  WK-R-DL-USERID       PIC Z(08)9.
024400     05  FILLER               PIC X(03) VALUE SPACES.
024500     05  WK-R-DL-AMOUNT       PIC Z,ZZZ,ZZ9.99-.
024600     05  FILLER               PIC X(03) VALUE SPACES.
024700     05  WK-R-DL-SCORE        PIC ZZ9.
024800     05  FILLER               PIC X(04) VALUE SPACES.
024900     05  WK-R-DL-DECISION     PIC X(06).
025000     05  FILLER               PIC X(78) VALUE SPACES.
025100 01  WK-R-TOTALS-1.
025200     05  FILLER               PIC X(01) VALUE SPACE.
025300     05  FILLER               PIC X(25) VALUE
025400         "TRANSACTIONS READ .....".
025500     05  WK-R-T1-READ         PIC ZZZ,ZZ9.
025600     05  FILLER               PIC X(99) VALUE SPACES.
025700 01  WK-R-TOTALS-2.
025800     05  FILLER               PIC X(01) VALUE SPACE.
025900     05  FILLER               PIC X(25) VALUE
026000         "TRANSACTIONS ALLOWED ...".
026100     05  WK-R-T2-ALLOW        PIC ZZZ,ZZ9.
026200     05  FILLER               PIC X(99) VALUE SPACES.
026300 01  WK-R-TOTALS-3.
026400     05  FILLER               PIC X(01) VALUE SPACE.
026500     05  FILLER               PIC X(25) VALUE
026600         "TRANSACTIONS REVIEW ....".
026700     05  WK-R-T3-REVIEW       PIC ZZZ,ZZ9.
026800     05  FILLER               PIC X(99) VALUE SPACES.
026900 01  WK-R-TOTALS-4.
027000     05  FILLER               PIC X(01) VALUE SPACE.
027100     05  FILLER               PIC X(25) VALUE
027200         "TRANSACTIONS BLOCKED ...".
027300     05  WK-R-T4-BLOCK        PIC ZZZ,ZZ9.
027400     05  FILLER               PIC X(99) VALUE SPACES.
027500 01  WK-R-TOTALS-5.
027600     05  FILLER               PIC X(01) VALUE SPACE.
027700     05  FILLER               PIC X(25) VALUE
027800         "TOTAL AMOUNT ..........".
027900     05  WK-R-T5-AMOUNT       PIC Z,ZZZ,ZZZ,ZZ9.99-.
028000     05  FILLER               PIC X(89) VALUE SPACES.
028100 01  WK-R-TOTALS-6.
028200     05  FILLER               PIC X(01) VALUE SPACE.
028300     05  FILLER               PIC X(25) VALUE
028400         "AMOUNT BLOCKED .........".
028500     05  WK-R-T6-AMOUNT       PIC Z,ZZZ,ZZZ,ZZ9.99-.
028600     05  FILLER               PIC X(89) VALUE SPACES.
028700*
028800 01  WK-N-REPORT-TOTALS.                                          PYR027
028900     05  WK-N-TOTAL-READ      PIC 9(07) COMP VALUE ZERO.
029000     05  WK-N-TOTAL-ALLOW     PIC 9(07) COMP VALUE ZERO.
029100     05  WK-N-TOTAL-REVIEW    PIC 9(07) COMP VALUE ZERO.
029200     05  WK-N-TOTAL-BLOCK     PIC 9(07) COMP VALUE ZERO.
029300     05  WK-N-TOTAL-AMOUNT    PIC S9(11)V99 VALUE ZERO.
029400     05  WK-N-BLOCK-AMOUNT    PIC S9(11)V99 VALUE ZERO.
029500 01  WK-N-PAGE-COUNT          PIC 9(04) COMP VALUE ZERO.
029600 01  WK-N-LINES-USED          PIC 9(03) COMP VALUE ZERO.
029700 01  WK-N-LINES-PER-PAGE      PIC 9(03) COMP VALUE 55.
029800*
029900 EJECT
030000*****************
030100 LINKAGE SECTION.
030200*****************
030300*    NONE - THIS IS THE TOP-LEVEL BATCH DRIVER, NOT A CALLED
030400*    ROUTINE. PYRELNK AND PYRRLNK ARE COPIED INTO WORKING-
030500*    STORAGE BELOW SO THIS PROGRAM CAN BUILD THE CALL RECORD.
030600 EJECT
030700***************
030800 PROCEDURE DIVISION.
030900***************
031000 MAIN-MODULE.
031100     PERFORM A000-OPEN-FILES-ROUTINE
031200        THRU A099-OPEN-FILES-ROUTINE-EX.
031300     PERFORM E010-PRINT-HEADING-ROUTINE
031400        THRU E019-PRINT-HEADING-ROUTINE-EX.
031500     PERFORM B000-LOAD-RULECFG-TABLE
031600        THRU B099-LOAD-RULECFG-TABLE-EX.
031700     PERFORM C000-LOAD-TRANSACT-TABLE
031800        THRU C099-LOAD-TRANSACT-TABLE-EX.
031900     PERFORM D000-EVALUATE-TRANSACTIONS-LOOP
032000        THRU D099-EVALUATE-TRANSACTIONS-LOOP-EX.
032100     PERFORM E030-PRINT-TOTALS-ROUTINE
032200        THRU E039-PRINT-TOTALS-ROUTINE-EX.
032300     PERFORM Z000-END-PROGRAM-ROUTINE
032400        THRU Z999-END-PROGRAM-ROUTINE-EX.
032500     STOP RUN.
032600
032700*---------------------------------------------------------------*
032800 A000-OPEN-FILES-ROUTINE.
032900*---------------------------------------------------------------*
033000     OPEN INPUT TRANSACT.
033100     IF  NOT WK-C-SUCCESSFUL
033200         DISPLAY "PYRBATCH - OPEN FILE ERROR - TRANSACT"
033300         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
033400         GO TO Y900-ABNORMAL-TERMINATION.
033500*
033600     OPEN INPUT RULECFG.
033700     IF  NOT WK-C-SUCCESSFUL
033800         DISPLAY "PYRBATCH - OPEN FILE ERROR - RULECFG"
033900         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
034000         GO TO Y900-ABNORMAL-TERMINATION.
034100*
034200     OPEN OUTPUT EVALDTL.
034300     IF  NOT WK-C-SUCCESSFUL
034400         DISPLAY "PYRBATCH - OPEN FILE ERROR - EVALDTL"
034500         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
034600         GO TO Y900-ABNORMAL-TERMINATION.
034700*
034800     OPEN OUTPUT EVALSUM.
034900     IF  NOT WK-C-SUCCESSFUL
035000         DISPLAY "PYRBATCH - OPEN FILE ERROR - EVALSUM"
035100         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
035200         GO TO Y900-ABNORMAL-TERMINATION.
035300*
035400     OPEN OUTPUT RPTFILE.
035500     IF  NOT WK-C-SUCCESSFUL
035600         DISPLAY "PYRBATCH - OPEN FILE ERROR - RPTFILE"
035700         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
035800         GO TO Y900-ABNORMAL-TERMINATION.
035900
036000 A099-OPEN-FILES-ROUTINE-EX.
036100     EXIT.
036200
036300*---------------------------------------------------------------*
036400 B000-LOAD-RULECFG-TABLE.
036500*---------------------------------------------------------------*
036600     MOVE "N" TO WK-C-RULECFG-EOF.
036700     MOVE ZERO TO WK-N-CFGTAB-COUNT.
036800     PERFORM B100-READ-RULECFG-RECORD
036900        THRU B199-READ-RULECFG-RECORD-EX.
037000     PERFORM B200-STORE-RULECFG-ENTRY
037100        THRU B299-STORE-RULECFG-ENTRY-EX
037200        UNTIL WK-C-RULECFG-EOF = "Y".
037300
037400 B099-LOAD-RULECFG-TABLE-EX.
037500     EXIT.
037600
037700*---------------------------------------------------------------*
037800 B100-READ-RULECFG-RECORD.
037900*---------------------------------------------------------------*
038000     READ RULECFG
038100         AT END
038200             MOVE "Y" TO WK-C-RULECFG-EOF
038300             GO TO B199-READ-RULECFG-RECORD-EX.
038400
038500     IF  NOT WK-C-SUCCESSFUL AND NOT WK-C-END-OF-FILE
038600         DISPLAY "PYRBATCH - READ FILE ERROR - RULECFG"
038700         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
038800         GO TO Y900-ABNORMAL-TERMINATION.
038900
039000 B199-READ-RULECFG-RECORD-EX.
039100     EXIT.
039200
039300*---------------------------------------------------------------*
039400 B200-STORE-RULECFG-ENTRY.
039500*---------------------------------------------------------------*
039600     ADD 1 TO WK-N-CFGTAB-COUNT.
039700     MOVE CFG-USER-ID
039800         TO WK-T-CFG-USER-ID    (WK-N-CFGTAB-COUNT).
039900     MOVE CFG-MAX-AMT-FLAG
040000         TO WK-T-CFG-MAXAMT-FLAG(WK-N-CFGTAB-COUNT).
040100     MOVE CFG-MAX-AMOUNT
040200         TO WK-T-CFG-MAXAMOUNT  (WK-N-CFGTAB-COUNT).
040300     MOVE CFG-VEL-FLAG
040400         TO WK-T-CFG-VEL-FLAG   (WK-N-CFGTAB-COUNT).
040500     MOVE CFG-MAX-PER-HOUR
040600         TO WK-T-CFG-MAXPERHR   (WK-N-CFGTAB-COUNT).
040700     MOVE CFG-MON-FLAG
040800         TO WK-T-CFG-MON-FLAG   (WK-N-CFGTAB-COUNT).
040900     MOVE CFG-MONTHLY-LIMIT
041000         TO WK-T-CFG-MONLIMIT   (WK-N-CFGTAB-COUNT).
041100     MOVE CFG-BLOCKED-COUNT
041200         TO WK-T-CFG-BLKCOUNT   (WK-N-CFGTAB-COUNT).
041300     MOVE ZERO TO WK-S-BLK-SUB.
041310*    FLAT REDEFINES FAST CHECK - SKIP THE PER-ENTRY STORE WHEN    PYR045
041320*    THE CUSTOMER HAS NO BLOCKED COUNTRIES ON FILE (SEE PYRCFG).  PYR045
041330     IF  CFG-BLOCKED-TABLE-R NOT = SPACES
041400         PERFORM B210-STORE-BLOCKED-COUNTRY
041500            THRU B219-STORE-BLOCKED-COUNTRY-EX
041600            VARYING WK-S-BLK-SUB FROM 1 BY 1
041700            UNTIL WK-S-BLK-SUB > 10.
041800
041900     PERFORM B100-READ-RULECFG-RECORD
042000        THRU B199-READ-RULECFG-RECORD-EX.
042100
042200 B299-STORE-RULECFG-ENTRY-EX.
042300     EXIT.
042400
042500*---------------------------------------------------------------*
042600 B210-STORE-BLOCKED-COUNTRY.
042700*---------------------------------------------------------------*
042800     MOVE CFG-BLOCKED-CTRY (WK-S-BLK-SUB)
042900         TO WK-T-CFG-BLKCTRY (WK-N-CFGTAB-COUNT WK-S-BLK-SUB).
043000
043100 B219-STORE-BLOCKED-COUNTRY-EX.
043200     EXIT.
043300
043400*---------------------------------------------------------------*
043500 C000-LOAD-TRANSACT-TABLE.
043600*---------------------------------------------------------------*
043700     MOVE "N" TO WK-C-TRANSACT-EOF.
043800     MOVE ZERO TO WK-N-TXNTAB-COUNT.
043900     PERFORM C100-READ-TRANSACT-RECORD
044000        THRU C199-READ-TRANSACT-RECORD-EX.
044100     PERFORM C200-STORE-TRANSACT-ENTRY
044200        THRU C299-STORE-TRANSACT-ENTRY-EX
044300        UNTIL WK-C-TRANSACT-EOF = "Y".
044400
044500 C099-LOAD-TRANSACT-TABLE-EX.
044600     EXIT.
044700
044800*---------------------------------------------------------------*
044900 C100-READ-TRANSACT-RECORD.
045000*---------------------------------------------------------------*
045100     READ TRANSACT
045200         AT END
045300             MOVE "Y" TO WK-C-TRANSACT-EOF
045400             GO TO C199-READ-TRANSACT-RECORD-EX.
045500
045600     IF  NOT WK-C-SUCCESSFUL AND NOT WK-C-END-OF-FILE
045700         DISPLAY "PYRBATCH - READ FILE ERROR - TRANSACT"
045800         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
045900         GO TO Y900-ABNORMAL-TERMINATION.
046000
046100 C199-READ-TRANSACT-RECORD-EX.
046200     EXIT.
046300
046400*---------------------------------------------------------------*
046500 C200-STORE-TRANSACT-ENTRY.
046600*---------------------------------------------------------------*
046700     ADD 1 TO WK-N-TXNTAB-COUNT.
046800     MOVE TXN-ID
046900         TO WK-T-TXN-ID      (WK-N-TXNTAB-COUNT).
047000     MOVE TXN-USER-ID
047100         TO WK-T-TXN-USERID  (WK-N-TXNTAB-COUNT).
047200     MOVE TXN-AMOUNT
047300         TO WK-T-TXN-AMOUNT  (WK-N-TXNTAB-COUNT).
047400     MOVE TXN-COUNTRY
047500         TO WK-T-TXN-COUNTRY (WK-N-TXNTAB-COUNT).
047600     MOVE TXN-TIMESTAMP
047700         TO WK-T-TXN-TMSTAMP (WK-N-TXNTAB-COUNT).
047800
047900     PERFORM C100-READ-TRANSACT-RECORD
048000        THRU C199-READ-TRANSACT-RECORD-EX.
048100
048200 C299-STORE-TRANSACT-ENTRY-EX.
048300     EXIT.
048400
048500*---------------------------------------------------------------*
048600 D000-EVALUATE-TRANSACTIONS-LOOP.
048700*---------------------------------------------------------------*
048800     PERFORM D050-EVALUATE-ONE-TRANSACTION
048900        THRU D059-EVALUATE-ONE-TRANSACTION-EX
049000        VARYING WK-S-TXN-SUB FROM 1 BY 1
049100        UNTIL WK-S-TXN-SUB > WK-N-TXNTAB-COUNT.
049200
049300 D099-EVALUATE-TRANSACTIONS-LOOP-EX.
049400     EXIT.
049500
049600*---------------------------------------------------------------*
049700 D050-EVALUATE-ONE-TRANSACTION.
049800*---------------------------------------------------------------*
049900     MOVE WK-T-TXN-ID      (WK-S-TXN-SUB) TO WK-N-CUR-TXN-ID.
050000     MOVE WK-T-TXN-USERID  (WK-S-TXN-SUB) TO WK-N-CUR-USERID.
050100     MOVE WK-T-TXN-AMOUNT  (WK-S-TXN-SUB) TO WK-N-CUR-AMOUNT.
050200     MOVE WK-T-TXN-COUNTRY (WK-S-TXN-SUB) TO WK-C-CUR-COUNTRY.
050300     MOVE WK-T-TXN-TMSTAMP (WK-S-TXN-SUB) TO WK-N-CUR-TMSTAMP.
050400     MOVE WK-N-CUR-TMSTAMP (1:6) TO WK-C-CUR-CCYYMM.
050500
050600     IF  WK-C-TRACE-REQUESTED                                     PYR035
050700         DISPLAY "PYRBATCH TRACE - " WK-C-CUR-TXN-WORK-A.
050800
050900     PERFORM D100-LOOKUP-USER-CONFIG
051000        THRU D109-LOOKUP-USER-CONFIG-EX.
051100     PERFORM D150-COMPUTE-HISTORY-AGGREGATES
051200        THRU D159-COMPUTE-HISTORY-AGGREGATES-EX.
051300     PERFORM D200-CALL-RULE-ENGINE
051400        THRU D201-CALL-RULE-ENGINE-EX.
051500     PERFORM D250-WRITE-DETAIL-RECORDS
051600        THRU D251-WRITE-DETAIL-RECORDS-EX.
051700     PERFORM D300-CALL-RISK-CALCULATOR
051800        THRU D301-CALL-RISK-CALCULATOR-EX.
051900     PERFORM D400-WRITE-SUMMARY-RECORD
052000        THRU D401-WRITE-SUMMARY-RECORD-EX.
052100     PERFORM D450-ACCUMULATE-REPORT-TOTALS
052200        THRU D451-ACCUMULATE-REPORT-TOTALS-EX.
052300
052400 D059-EVALUATE-ONE-TRANSACTION-EX.
052500     EXIT.
052600
052700*---------------------------------------------------------------*
052800 D100-LOOKUP-USER-CONFIG.
052900*---------------------------------------------------------------*
053000     MOVE "N" TO WK-C-CFG-FOUND.
053100     MOVE ZERO TO WK-S-CFG-SUB.
053200     PERFORM D110-SCAN-CFGTAB
053300        THRU D111-SCAN-CFGTAB-EX
053400        VARYING WK-S-CFG-SUB FROM 1 BY 1
053500        UNTIL WK-S-CFG-SUB > WK-N-CFGTAB-COUNT
053600           OR WK-C-CFG-FOUND = "Y".
053700
053800     MOVE WK-N-CUR-TXN-ID  TO WK-N-ELNK-TXN-ID.
053900     MOVE WK-N-CUR-AMOUNT  TO WK-N-ELNK-TXN-AMOUNT.
054000     MOVE WK-C-CUR-COUNTRY TO WK-C-ELNK-TXN-COUNTRY.
054100
054200     IF  WK-C-CFG-FOUND = "Y"
054300         PERFORM D120-MOVE-FOUND-CONFIG
054400            THRU D121-MOVE-FOUND-CONFIG-EX
054500     ELSE
054600         PERFORM D130-MOVE-DEFAULT-CONFIG
054700            THRU D131-MOVE-DEFAULT-CONFIG-EX.
054800
054900 D109-LOOKUP-USER-CONFIG-EX.
055000     EXIT.
055100
055200*---------------------------------------------------------------*
055300 D110-SCAN-CFGTAB.
055400*---------------------------------------------------------------*
055500     IF  WK-T-CFG-USER-ID (WK-S-CFG-SUB) = WK-N-CUR-USERID
055600         MOVE "Y" TO WK-C-CFG-FOUND.
055700
055800 D111-SCAN-CFGTAB-EX.
055900     EXIT.
056000
056100*---------------------------------------------------------------*
056200 D120-MOVE-FOUND-CONFIG.
056300*---------------------------------------------------------------*
056400     MOVE WK-T-CFG-MAXAMT-FLAG (WK-S-CFG-SUB)
056500         TO WK-C-ELNK-CFG-MAXAMT-FL.
056600     MOVE WK-T-CFG-MAXAMOUNT   (WK-S-CFG-SUB)
056700         TO WK-N-ELNK-CFG-MAXAMT.
056800     MOVE WK-T-CFG-VEL-FLAG    (WK-S-CFG-SUB)
056900         TO WK-C-ELNK-CFG-VEL-FL.
057000     MOVE WK-T-CFG-MAXPERHR    (WK-S-CFG-SUB)
057100         TO WK-N-ELNK-CFG-MAXPERHR.
057200     MOVE WK-T-CFG-MON-FLAG    (WK-S-CFG-SUB)
057300         TO WK-C-ELNK-CFG-MON-FL.
057400     MOVE WK-T-CFG-MONLIMIT    (WK-S-CFG-SUB)
057500         TO WK-N-ELNK-CFG-MONLIMIT.
057600     MOVE WK-T-CFG-BLKCOUNT    (WK-S-CFG-SUB)
057700         TO WK-N-ELNK-CFG-BLKCOUNT.
057800     MOVE ZERO TO WK-S-BLK-SUB.
057900     PERFORM D125-COPY-BLOCKED-COUNTRY
058000        THRU D126-COPY-BLOCKED-COUNTRY-EX
058100        VARYING WK-S-BLK-SUB FROM 1 BY 1
058200        UNTIL WK-S-BLK-SUB > 10.
058300
058400 D121-MOVE-FOUND-CONFIG-EX.
058500     EXIT.
058600
058700*---------------------------------------------------------------*
058800 D125-COPY-BLOCKED-COUNTRY.
058900*---------------------------------------------------------------*
059000     MOVE WK-T-CFG-BLKCTRY (WK-S-CFG-SUB WK-S-BLK-SUB)
059100         TO WK-C-ELNK-CFG-BLKCTRY (WK-S-BLK-SUB).
059200
059300 D126-COPY-BLOCKED-COUNTRY-EX.
059400     EXIT.
059500
059600*---------------------------------------------------------------*
059700 D130-MOVE-DEFAULT-CONFIG.
059800*---------------------------------------------------------------*
059900     MOVE "N" TO WK-C-ELNK-CFG-MAXAMT-FL.
060000     MOVE "N" TO WK-C-ELNK-CFG-VEL-FL.
060100     MOVE "N" TO WK-C-ELNK-CFG-MON-FL.
060200     MOVE ZERO TO WK-N-ELNK-CFG-MAXAMT.
060300     MOVE ZERO TO WK-N-ELNK-CFG-MAXPERHR.
060400     MOVE ZERO TO WK-N-ELNK-CFG-MONLIMIT.
060500     MOVE ZERO TO WK-N-ELNK-CFG-BLKCOUNT.
060600     MOVE ZERO TO WK-S-BLK-SUB.
060700     PERFORM D135-CLEAR-BLOCKED-COUNTRY
060800        THRU D136-CLEAR-BLOCKED-COUNTRY-EX
060900        VARYING WK-S-BLK-SUB FROM 1 BY 1
061000        UNTIL WK-S-BLK-SUB > 10.
061100
061200 D131-MOVE-DEFAULT-CONFIG-EX.
061300     EXIT.
061400
061500*---------------------------------------------------------------*
061600 D135-CLEAR-BLOCKED-COUNTRY.
061700*---------------------------------------------------------------*
061800     MOVE SPACES TO WK-C-ELNK-CFG-BLKCTRY (WK-S-BLK-SUB).
061900
062000 D136-CLEAR-BLOCKED-COUNTRY-EX.
062100     EXIT.
062200
062300*---------------------------------------------------------------*
062400 D150-COMPUTE-HISTORY-AGGREGATES.                                 PYR008
062500*---------------------------------------------------------------*
062600     PERFORM D160-COMPUTE-HOUR-CUTOFF
062700        THRU D161-COMPUTE-HOUR-CUTOFF-EX.
062800
062900     MOVE ZERO TO WK-N-VEL-COUNT-WORK.
063000     MOVE ZERO TO WK-N-MON-TOTAL-WORK.
063100     MOVE ZERO TO WK-S-HIST-SUB.
063200     PERFORM D165-SCAN-HISTORY-FOR-AGGREGATES
063300        THRU D166-SCAN-HISTORY-FOR-AGGREGATES-EX
063400        VARYING WK-S-HIST-SUB FROM 1 BY 1
063500        UNTIL WK-S-HIST-SUB > WK-N-TXNTAB-COUNT.
063600
063700     MOVE WK-N-VEL-COUNT-WORK TO WK-N-ELNK-VEL-COUNT.
063800     MOVE WK-N-MON-TOTAL-WORK TO WK-N-ELNK-MON-TOTAL.
063900
064000 D159-COMPUTE-HISTORY-AGGREGATES-EX.
064100     EXIT.
064200
064300*---------------------------------------------------------------*
064400 D160-COMPUTE-HOUR-CUTOFF.                                        PYR008
064500*---------------------------------------------------------------*
064600*    CUTOFF = CURRENT TRANSACTION TIMESTAMP MINUS ONE HOUR,
064700*    FOR THE VELOCITY RULE'S TRAILING-60-MINUTE WINDOW.
064800     MOVE WK-N-CUR-TMSTAMP TO WK-N-CUTOFF-TS.
064900
065000     IF  WK-N-CUTOFF-HH > ZERO
065100         SUBTRACT 1 FROM WK-N-CUTOFF-HH
065200     ELSE
065300         MOVE 23 TO WK-N-CUTOFF-HH
065400         PERFORM D162-ROLL-BACK-ONE-DAY
065500            THRU D163-ROLL-BACK-ONE-DAY-EX.
065600
065700 D161-COMPUTE-HOUR-CUTOFF-EX.
065800     EXIT.
065900
066000*---------------------------------------------------------------*
066100 D162-ROLL-BACK-ONE-DAY.
066200*---------------------------------------------------------------*
066300     IF  WK-N-CUTOFF-DD > 1
066400         SUBTRACT 1 FROM WK-N-CUTOFF-DD
066500     ELSE
066600         IF  WK-N-CUTOFF-MM > 1
066700             SUBTRACT 1 FROM WK-N-CUTOFF-MM
066800             MOVE WK-N-DAYS-IN-MONTH-TAB (WK-N-CUTOFF-MM)
066900                 TO WK-N-CUTOFF-DD
067000             IF  WK-N-CUTOFF-MM = 2
067100                 DIVIDE WK-N-CUTOFF-CCYY BY 4
067200                     GIVING WK-S-CFG-SUB
067300                     REMAINDER WK-S-BLK-SUB
067400                 IF  WK-S-BLK-SUB = ZERO
067500                     MOVE 29 TO WK-N-CUTOFF-DD
067600                 END-IF
067700             END-IF
067800         ELSE
067900             MOVE 12 TO WK-N-CUTOFF-MM
068000             MOVE 31 TO WK-N-CUTOFF-DD
068100             SUBTRACT 1 FROM WK-N-CUTOFF-CCYY.
068200
068300 D163-ROLL-BACK-ONE-DAY-EX.
068400     EXIT.
068500
068600*---------------------------------------------------------------*
068700 D165-SCAN-HISTORY-FOR-AGGREGATES.
068800*---------------------------------------------------------------*
068900     IF  WK-T-TXN-USERID (WK-S-HIST-SUB) NOT = WK-N-CUR-USERID
069000         GO TO D166-SCAN-HISTORY-FOR-AGGREGATES-EX.
069100
069200     IF  WK-T-TXN-TMSTAMP (WK-S-HIST-SUB) NOT < WK-N-CUTOFF-TS
069300         ADD 1 TO WK-N-VEL-COUNT-WORK.
069400
069500     IF  WK-T-TXN-TMSTAMP (WK-S-HIST-SUB) (1:6) = WK-C-CUR-CCYYMM
069600         ADD WK-T-TXN-AMOUNT (WK-S-HIST-SUB)
069700             TO WK-N-MON-TOTAL-WORK.
069800
069900 D166-SCAN-HISTORY-FOR-AGGREGATES-EX.
070000     EXIT.
070100
070200*---------------------------------------------------------------*
070300 D200-CALL-RULE-ENGINE.
070400*---------------------------------------------------------------*
070500     CALL "PYRVRULE" USING WK-C-ELNK-RECORD.
070600
070700 D201-CALL-RULE-ENGINE-EX.
070800     EXIT.
070900
071000*---------------------------------------------------------------*
071100 D250-WRITE-DETAIL-RECORDS.
071200*---------------------------------------------------------------*
071300     MOVE WK-N-CUR-TXN-ID          TO DTL-TXN-ID.
071400     MOVE "MAXAMOUNTRULE"          TO DTL-RULE-NAME.
071500     MOVE WK-C-ELNK-MAXAMT-TRIG     TO DTL-TRIGGERED.
071600     MOVE WK-N-ELNK-MAXAMT-CTRB     TO DTL-CONTRIBUTION.
071700     MOVE WK-C-ELNK-MAXAMT-MSG      TO DTL-MESSAGE.
071800     WRITE PYRDTL-RECORD.
071900
072000     MOVE WK-N-CUR-TXN-ID          TO DTL-TXN-ID.
072100     MOVE "VELOCITYRULE"           TO DTL-RULE-NAME.
072200     MOVE WK-C-ELNK-VEL-TRIG        TO DTL-TRIGGERED.
072300     MOVE WK-N-ELNK-VEL-CTRB        TO DTL-CONTRIBUTION.
072400     MOVE WK-C-ELNK-VEL-MSG         TO DTL-MESSAGE.
072500     WRITE PYRDTL-RECORD.
072600
072700     MOVE WK-N-CUR-TXN-ID          TO DTL-TXN-ID.
072800     MOVE "MONTHLYLIMITRULE"       TO DTL-RULE-NAME.
072900     MOVE WK-C-ELNK-MON-TRIG        TO DTL-TRIGGERED.
073000     MOVE WK-N-ELNK-MON-CTRB        TO DTL-CONTRIBUTION.
073100     MOVE WK-C-ELNK-MON-MSG         TO DTL-MESSAGE.
073200     WRITE PYRDTL-RECORD.
073300
073400     MOVE WK-N-CUR-TXN-ID          TO DTL-TXN-ID.
073500     MOVE "COUNTRYBLOCKRULE"       TO DTL-RULE-NAME.
073600     MOVE WK-C-ELNK-CTY-TRIG        TO DTL-TRIGGERED.
073700     MOVE WK-N-ELNK-CTY-CTRB        TO DTL-CONTRIBUTION.
073800     MOVE WK-C-ELNK-CTY-MSG         TO DTL-MESSAGE.
073900     WRITE PYRDTL-RECORD.
074000
074100     IF  NOT WK-C-SUCCESSFUL
074200         DISPLAY "PYRBATCH - WRITE FILE ERROR - EVALDTL"
074300         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
074400         GO TO Y900-ABNORMAL-TERMINATION.
074500
074600 D251-WRITE-DETAIL-RECORDS-EX.
074700     EXIT.
074800
074900*---------------------------------------------------------------*
075000 D300-CALL-RISK-CALCULATOR.
075100*---------------------------------------------------------------*
075200     MOVE WK-N-CUR-AMOUNT        TO WK-N-RLNK-AMOUNT.
075300     MOVE WK-N-ELNK-MATCHED-COUNT
075400         TO WK-N-RLNK-MATCHED-COUNT.
075500     CALL "PYRXRISK" USING WK-C-RLNK-RECORD.
075600
075700 D301-CALL-RISK-CALCULATOR-EX.
075800     EXIT.
075900
076000*---------------------------------------------------------------*
076100 D400-WRITE-SUMMARY-RECORD.
076200*---------------------------------------------------------------*
076300     MOVE WK-N-CUR-TXN-ID      TO SUM-TXN-ID.
076400     MOVE WK-N-ELNK-RISK-SCORE TO SUM-RISK-SCORE.
076500     MOVE WK-C-ELNK-DECISION   TO SUM-DECISION.
076600     MOVE WK-N-RLNK-NORM-SCORE TO SUM-NORM-SCORE.
076700     WRITE PYRSUM-RECORD.
076800
076900     IF  NOT WK-C-SUCCESSFUL
077000         DISPLAY "PYRBATCH - WRITE FILE ERROR - EVALSUM"
077100         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
077200         GO TO Y900-ABNORMAL-TERMINATION.
077300
077400 D401-WRITE-SUMMARY-RECORD-EX.
077500     EXIT.
077600
077700*---------------------------------------------------------------*
077800 D450-ACCUMULATE-REPORT-TOTALS.                                   PYR027
077900*---------------------------------------------------------------*
078000     ADD 1 TO WK-N-TOTAL-READ.
078100     ADD WK-N-CUR-AMOUNT TO WK-N-TOTAL-AMOUNT.
078200
078300     IF  WK-C-ELNK-DECISION = "ALLOW"
078400         ADD 1 TO WK-N-TOTAL-ALLOW
078500     ELSE
078600     IF  WK-C-ELNK-DECISION = "REVIEW"
078700         ADD 1 TO WK-N-TOTAL-REVIEW
078800     ELSE
078900         ADD 1 TO WK-N-TOTAL-BLOCK
079000         ADD WK-N-CUR-AMOUNT TO WK-N-BLOCK-AMOUNT.
079100
079200     PERFORM D460-PRINT-DETAIL-LINE
079300        THRU D461-PRINT-DETAIL-LINE-EX.
079400
079500 D451-ACCUMULATE-REPORT-TOTALS-EX.
079600     EXIT.
079700
079800*---------------------------------------------------------------*
079900 D460-PRINT-DETAIL-LINE.
080000*---------------------------------------------------------------*
080100     IF  WK-N-LINES-USED NOT < WK-N-LINES-PER-PAGE
080200         PERFORM E010-PRINT-HEADING-ROUTINE
080300            THRU E019-PRINT-HEADING-ROUTINE-EX.
080400
080500     MOVE WK-N-CUR-TXN-ID    TO WK-R-DL-TXN-ID.
080600     MOVE WK-N-CUR-USERID    TO WK-R-DL-USERID.
080700     MOVE WK-N-CUR-AMOUNT    TO WK-R-DL-AMOUNT.
080800     MOVE WK-N-ELNK-RISK-SCORE TO WK-R-DL-SCORE.
080900     MOVE WK-C-ELNK-DECISION TO WK-R-DL-DECISION.
081000
081100     WRITE WK-R-PRINT-LINE FROM WK-R-DETAIL-LINE
081200         AFTER ADVANCING 1 LINE.
081300     ADD 1 TO WK-N-LINES-USED.
081400
081500 D461-PRINT-DETAIL-LINE-EX.
081600     EXIT.
081700
081800*---------------------------------------------------------------*
081900 E010-PRINT-HEADING-ROUTINE.                                      PYR027
082000*---------------------------------------------------------------*
082100     ADD 1 TO WK-N-PAGE-COUNT.
082200     MOVE WK-N-PAGE-COUNT TO WK-R-H1-PAGE.
082300     WRITE WK-R-PRINT-LINE FROM WK-R-HEADING-1
082400         AFTER ADVANCING PAGE.
082500     WRITE WK-R-PRINT-LINE FROM WK-R-HEADING-2
082600         AFTER ADVANCING 2 LINES.
082700     MOVE 3 TO WK-N-LINES-USED.
082800
082900 E019-PRINT-HEADING-ROUTINE-EX.
083000     EXIT.
083100
083200*---------------------------------------------------------------*
083300 E030-PRINT-TOTALS-ROUTINE.                                       PYR027
083400*---------------------------------------------------------------*
083500     MOVE WK-N-TOTAL-READ   TO WK-R-T1-READ.
083600     MOVE WK-N-TOTAL-ALLOW  TO WK-R-T2-ALLOW.
083700     MOVE WK-N-TOTAL-REVIEW TO WK-R-T3-REVIEW.
083800     MOVE WK-N-TOTAL-BLOCK  TO WK-R-T4-BLOCK.
083900     MOVE WK-N-TOTAL-AMOUNT TO WK-R-T5-AMOUNT.
084000     MOVE WK-N-BLOCK-AMOUNT TO WK-R-T6-AMOUNT.
084100
084200     WRITE WK-R-PRINT-LINE FROM WK-R-TOTALS-1
084300         AFTER ADVANCING 2 LINES.
084400     WRITE WK-R-PRINT-LINE FROM WK-R-TOTALS-2
084500         AFTER ADVANCING 1 LINE.
084600     WRITE WK-R-PRINT-LINE FROM WK-R-TOTALS-3
084700         AFTER ADVANCING 1 LINE.
084800     WRITE WK-R-PRINT-LINE FROM WK-R-TOTALS-4
084900         AFTER ADVANCING 1 LINE.
085000     WRITE WK-R-PRINT-LINE FROM WK-R-TOTALS-5
085100         AFTER ADVANCING 2 LINES.
085200     WRITE WK-R-PRINT-LINE FROM WK-R-TOTALS-6
085300         AFTER ADVANCING 1 LINE.
085400
085500 E039-PRINT-TOTALS-ROUTINE-EX.
085600     EXIT.
085700
085800*---------------------------------------------------------------*
085900 Y800-TRANSACTION-NOT-FOUND.                                      PYR044
086000*---------------------------------------------------------------*
086100*    ONLY REACHABLE IF A FUTURE RE-RUN DRIVES THIS PROGRAM BY
086200*    A DISCRETE TRANSACTION-ID LIST RATHER THAN THE FULL
086300*    TRANSACT FILE - THE NIGHTLY FULL-FILE-SCAN BATCH NEVER
086400*    TAKES THIS PATH. DO NOT REMOVE - SEE PYR044 ABOVE.
086500     DISPLAY "PYRBATCH - TRANSACTION NOT FOUND - "
086600         WK-N-CUR-TXN-ID.
086700
086800 Y900-ABNORMAL-TERMINATION.
086900     PERFORM Z000-END-PROGRAM-ROUTINE
087000        THRU Z999-END-PROGRAM-ROUTINE-EX.
087100     MOVE 16 TO RETURN-CODE.
087200     STOP RUN.
087300
087400*---------------------------------------------------------------*
087500 Z000-END-PROGRAM-ROUTINE.
087600*---------------------------------------------------------------*
087700     CLOSE TRANSACT.
087800     IF  NOT WK-C-SUCCESSFUL
087900         DISPLAY "PYRBATCH - CLOSE FILE ERROR - TRANSACT"
088000         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS.
088100
088200     CLOSE RULECFG.
088300     IF  NOT WK-C-SUCCESSFUL
088400         DISPLAY "PYRBATCH - CLOSE FILE ERROR - RULECFG"
088500         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS.
088600
088700     CLOSE EVALDTL.
088800     IF  NOT WK-C-SUCCESSFUL
088900         DISPLAY "PYRBATCH - CLOSE FILE ERROR - EVALDTL"
089000         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS.
089100
089200     CLOSE EVALSUM.
089300     IF  NOT WK-C-SUCCESSFUL
089400         DISPLAY "PYRBATCH - CLOSE FILE ERROR - EVALSUM"
089500         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS.
089600
089700     CLOSE RPTFILE.
089800     IF  NOT WK-C-SUCCESSFUL
089900         DISPLAY "PYRBATCH - CLOSE FILE ERROR - RPTFILE"
090000         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS.
090100
090200 Z999-END-PROGRAM-ROUTINE-EX.
090300     EXIT.
090400
090500******************************************************************
090600*************** END OF PROGRAM SOURCE  PYRBATCH ***************
090700******************************************************************
