000100***************************************************************
000200* PYRTXN.CPYBK
000300* PAYMENT TRANSACTION RECORD - ONE PER TRANSACTION PRESENTED
000400* TO THE RISK ENGINE FOR EVALUATION.
000500***************************************************************
000600* HISTORY OF MODIFICATION:
000700*---------------------------------------------------------------
000800* PYR000 RSTANL 11/03/1991 - INITIAL LAYOUT, TRANSACT FILE.       PYR000
000900* PYR007 RSTANL 30/06/1992 - ADDED TXN-STATUS (PENDING,           PYR007
001000*         APPROVED, ETC) AT REQUEST OF RECON.
001100* PYR018 LOWKWT 04/05/1996 - SPLIT TXN-TIMESTAMP OUT INTO         PYR018
001200*         A REDEFINES SO THE VELOCITY AND MONTHLY-LIMIT
001300*         RULES CAN PULL YEAR/MONTH/HOUR WITHOUT CALLING
001400*         A DATE ROUTINE.
001500* PYR033 LOWKWT 22/11/1998 - Y2K - TXN-TIMESTAMP WAS              PYR033
001600*         ALREADY A 4-DIGIT-YEAR FIELD. NO CHANGE, LOGGED
001700*         FOR THE Y2K SIGN-OFF BINDER.
001800*---------------------------------------------------------------
001900 01  PYRTXN-RECORD.                                               PYR000
002000     05  TXN-ID           PIC 9(09).                              PYR000
002100*                    UNIQUE TRANSACTION NUMBER
002200     05  TXN-USER-ID      PIC 9(09).                              PYR000
002300*                    OWNING CUSTOMER NUMBER
002400     05  TXN-AMOUNT       PIC S9(07)V99.                          PYR000
002500*                    TRANSACTION AMOUNT (ALWAYS POSITIVE)
002600     05  TXN-CURRENCY     PIC X(03).                              PYR000
002700*                    ISO CURRENCY CODE, DEFAULT "USD"
002800     05  TXN-COUNTRY      PIC X(03).                              PYR000
002900*                    ISO COUNTRY CODE, SPACES = UNKNOWN
003000     05  TXN-STATUS       PIC X(10).                              PYR007
003100*                    "PENDING", "APPROVED", ETC.
003200     05  TXN-TIMESTAMP    PIC 9(14).                              PYR000
003300*                    CREATION TIMESTAMP YYYYMMDDHHMMSS
003400     05  TXN-TIMESTAMP-R REDEFINES TXN-TIMESTAMP.                 PYR018
003500         10  TXN-TS-CCYY  PIC 9(04).
003600         10  TXN-TS-MM    PIC 9(02).
003700         10  TXN-TS-DD    PIC 9(02).
003800         10  TXN-TS-HH    PIC 9(02).
003900         10  TXN-TS-MN    PIC 9(02).
004000         10  TXN-TS-SS    PIC 9(02).
004100*                    NO RESERVE BYTES LEFT ON THIS ONE - THE
004200*                    57-BYTE LAYOUT IS FIXED BY THE INTERFACE
004300*                    AGREEMENT WITH THE FRONT-END, REQUEST 1149.
