000100***************************************************************
000200* PYRSUM.CPYBK
000300* EVALUATION SUMMARY RECORD - ONE ROW PER TRANSACTION, WRITTEN
000400* TO EVALSUM AFTER ALL FOUR RULES HAVE BEEN SCORED (SEE
000500* PYRBATCH D400).
000600***************************************************************
000700* HISTORY OF MODIFICATION:
000800*---------------------------------------------------------------
000900* PYR000 RSTANL 11/03/1991 - INITIAL LAYOUT.                      PYR000
001000* PYR012 RSTANL 19/02/1993 - ADDED SUM-NORM-SCORE - THE           PYR012
001100*         SECONDARY RISK FIGURE FROM THE NORMALIZED
001200*         CALCULATOR, NEEDED ON THE RECON EXTRACT.
001300*---------------------------------------------------------------
001400 01  PYRSUM-RECORD.                                               PYR000
001500     05  SUM-TXN-ID       PIC 9(09).                              PYR000
001600*                    TRANSACTION NUMBER
001700     05  SUM-RISK-SCORE   PIC 9(03).                              PYR000
001800*                    0-100 TOTAL
001900     05  SUM-DECISION     PIC X(06).                              PYR000
002000*                    "ALLOW", "REVIEW", "BLOCK"
002100     05  SUM-NORM-SCORE   PIC 9V9(04).                            PYR012
002200*                    NORMALIZED RISK FROM RISK-CALCULATOR
002300     05  FILLER           PIC X(01).
002400*                    RESERVED FOR FUTURE USE
